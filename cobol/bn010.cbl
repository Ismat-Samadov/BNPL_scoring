000100*****************************************************************
000200*                                                               *
000300*                APPLICANT INPUT VALIDATION                    *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000      PROGRAM-ID.         BN010.
001100*
001200*    AUTHOR.             J R PRENTISS, 04/02/1986.
001300*                        FOR AGRARIAN CREDIT SYSTEMS.
001400*
001500*    INSTALLATION.       AGRARIAN CREDIT SYSTEMS - BATCH SERVICES.
001600*
001700*    DATE-WRITTEN.       04/02/1986.
001800*
001900*    DATE-COMPILED.
002000*
002100*    SECURITY.           COPYRIGHT (C) 1986-2026, AGRARIAN CREDIT
002200*                        SYSTEMS.  FOR INTERNAL USE ONLY.
002300*
002400*    REMARKS.            RANGE AND DOMAIN VALIDATION FOR ONE
002500*                        APPLICANT RECORD OFF THE BNPL INTAKE
002600*                        FILE.  STOPS AT THE FIRST RULE THAT
002700*                        FAILS AND HANDS THE REASON BACK TO THE
002800*                        CALLER - DOES NOT ACCUMULATE A FULL LIST
002900*                        OF FAILURES.
003000*
003100*    VERSION.            SEE PROG-NAME IN WS.
003200*
003300*    CALLED MODULES.     NONE.
003400*
003500*    FILES USED.         NONE - WORKS ON THE RECORD PASSED IN.
003600*
003700*    ERROR MESSAGES USED.
003800*                        NONE - REASON TEXT IS BUILT INLINE.
003900*
004000* CHANGES:
004100* 04/02/86 JRP - 1.0.00 CREATED.
004200* 17/06/91 JRP -    .01 ADDED FARM-SIZE-HA BOUNDS, FIELD HAD BEEN
004300*                   MISSED FROM THE FIRST CUT OF THE EDIT.
004400* 02/11/98 JRP -    .02 YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
004500*                   MODULE, NO CHANGES REQUIRED.
004600* 13/02/26 JRP - 1.1.00 REWRITTEN FIELD ORDER TO MATCH THE RANKED
004700*                   ORDER USED BY THE 2026 SCORING RE-WRITE SO THE
004800*                   REJECT FILE READS IN THE SAME SEQUENCE AS THE
004900*                   SCORING RULES.
005000* 14/02/26 JRP -    .02 TABLE SCANS RECAST AS OUT-OF-LINE PERFORMS
005100*                   PER THE SHOP STANDARD - AUDIT TICKET BN-018.
005200* 03/03/26 JRP -    .03 SIX OF THE REASON LITERALS RAN LONGER
005300*                   THAN BN010-REASON (40 BYTES) AND WERE BEING
005400*                   CHOPPED ON THE RIGHT - TRIMMED THE WORDING SO
005500*                   EVERY REASON FITS.  AUDIT TICKET BN-024.
005600*
005700*****************************************************************
005800*
005900 ENVIRONMENT             DIVISION.
006000*================================
006100*
006200 CONFIGURATION           SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500*
006600 INPUT-OUTPUT            SECTION.
006700 FILE-CONTROL.
006800*
006900 DATA                    DIVISION.
007000*================================
007100*
007200 WORKING-STORAGE SECTION.
007300*-----------------------
007400 77  PROG-NAME           PIC X(15) VALUE "BN010 (1.1.00)".
007500*
007600 01  WS-DATA.
007700     03  WS-SUB          PIC 9       COMP.
007800     03  FILLER          PIC X(01).
007900*
008000 01  BN010-VALID-REGION-VALUES.
008100     05  FILLER          PIC X(10) VALUE "North     ".
008200     05  FILLER          PIC X(10) VALUE "South     ".
008300     05  FILLER          PIC X(10) VALUE "East      ".
008400     05  FILLER          PIC X(10) VALUE "West      ".
008500     05  FILLER          PIC X(10) VALUE "Central   ".
008600 01  BN010-VALID-REGION-TABLE REDEFINES BN010-VALID-REGION-VALUES.
008700     05  BN010-VALID-REGION OCCURS 5 PIC X(10).
008800*
008900 01  BN010-VALID-FARM-TYPE-VALUES.
009000     05  FILLER          PIC X(12) VALUE "smallholder ".
009100     05  FILLER          PIC X(12) VALUE "commercial  ".
009200     05  FILLER          PIC X(12) VALUE "cooperative ".
009300 01  BN010-VALID-FARM-TYPE-TABLE
009400         REDEFINES BN010-VALID-FARM-TYPE-VALUES.
009500     05  BN010-VALID-FARM-TYPE OCCURS 3 PIC X(12).
009600*
009700 01  BN010-VALID-CROP-TYPE-VALUES.
009800     05  FILLER          PIC X(12) VALUE "maize       ".
009900     05  FILLER          PIC X(12) VALUE "rice        ".
010000     05  FILLER          PIC X(12) VALUE "vegetables  ".
010100     05  FILLER          PIC X(12) VALUE "livestock   ".
010200     05  FILLER          PIC X(12) VALUE "mixed       ".
010300     05  FILLER          PIC X(12) VALUE "horticulture".
010400 01  BN010-VALID-CROP-TYPE-TABLE
010500         REDEFINES BN010-VALID-CROP-TYPE-VALUES.
010600     05  BN010-VALID-CROP-TYPE OCCURS 6 PIC X(12).
010700*
010800 LINKAGE                 SECTION.
010900*-----------------------
011000*
011100 01  BN010-LINKAGE.
011200     03  BN010-APPLICANT         PIC X(100).
011300     03  FILLER REDEFINES BN010-APPLICANT.
011400         05  BN010-USER-ID          PIC X(15).
011500         05  BN010-REGION           PIC X(10).
011600         05  BN010-FARM-TYPE        PIC X(12).
011700         05  BN010-CROP-TYPE        PIC X(12).
011800         05  BN010-FARM-SIZE-HA     PIC 9(3)V9(2).
011900         05  BN010-YEARS-EXP        PIC 9(2).
012000         05  BN010-MONTHLY-INCOME   PIC 9(7).
012100         05  BN010-CASH-INFLOWS     PIC 9(7).
012200         05  BN010-AVG-ORDER-VALUE  PIC 9(6).
012300         05  BN010-DEVICE-TRUST     PIC 9(3)V9(1).
012400         05  BN010-IDENTITY-SCORE   PIC 9(3)V9(1).
012500         05  BN010-PRIOR-DEFAULTS   PIC 9(1).
012600         05  FILLER                 PIC X(15).
012700     03  BN010-VALID-FLAG        PIC X.
012800*                                  Y = VALID, N = INVALID
012900     03  BN010-REASON            PIC X(40).
013000*
013100 PROCEDURE DIVISION USING BN010-LINKAGE.
013200*=======================================
013300*
013400 MAIN.
013500     MOVE     "Y" TO BN010-VALID-FLAG.
013600     MOVE     SPACES TO BN010-REASON.
013700*
013800     MOVE     ZERO TO WS-SUB.
013900     PERFORM  BN010-CK-REGION THRU BN010-CK-REGION-EXIT
014000              VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 5.
014100     IF       WS-SUB NOT = 10
014200              MOVE "N" TO BN010-VALID-FLAG
014300              MOVE "region not N/S/E/W/Central"
014400                   TO BN010-REASON
014500              GO TO MAIN-EXIT.
014600*
014700     MOVE     ZERO TO WS-SUB.
014800     PERFORM  BN010-CK-FARM-TYPE THRU BN010-CK-FARM-TYPE-EXIT
014900              VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 3.
015000     IF       WS-SUB NOT = 10
015100              MOVE "N" TO BN010-VALID-FLAG
015200              MOVE "farm_type not a valid farm type"
015300                   TO BN010-REASON
015400              GO TO MAIN-EXIT.
015500*
015600     MOVE     ZERO TO WS-SUB.
015700     PERFORM  BN010-CK-CROP-TYPE THRU BN010-CK-CROP-TYPE-EXIT
015800              VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 6.
015900     IF       WS-SUB NOT = 10
016000              MOVE "N" TO BN010-VALID-FLAG
016100              MOVE "crop_type not a recognised crop"
016200                   TO BN010-REASON
016300              GO TO MAIN-EXIT.
016400*
016500     IF       BN010-FARM-SIZE-HA < 0.50 OR > 500.00
016600              MOVE "N" TO BN010-VALID-FLAG
016700              MOVE "farm_size_ha outside 0.50 thru 500.00"
016800                   TO BN010-REASON
016900              GO TO MAIN-EXIT.
017000*
017100     IF       BN010-YEARS-EXP > 40
017200              MOVE "N" TO BN010-VALID-FLAG
017300              MOVE "years_experience outside 0 thru 40"
017400                   TO BN010-REASON
017500              GO TO MAIN-EXIT.
017600*
017700     IF       BN010-MONTHLY-INCOME < 0005000 OR > 0500000
017800              MOVE "N" TO BN010-VALID-FLAG
017900              MOVE "monthly_income_est outside 5000-500000"
018000                   TO BN010-REASON
018100              GO TO MAIN-EXIT.
018200*
018300     IF       BN010-CASH-INFLOWS > 1000000
018400              MOVE "N" TO BN010-VALID-FLAG
018500              MOVE "recent_cash_inflows outside 0-1,000,000"
018600                   TO BN010-REASON
018700              GO TO MAIN-EXIT.
018800*
018900     IF       BN010-AVG-ORDER-VALUE < 001000 OR > 200000
019000              MOVE "N" TO BN010-VALID-FLAG
019100              MOVE "avg_order_value outside 1,000-200,000"
019200                   TO BN010-REASON
019300              GO TO MAIN-EXIT.
019400*
019500     IF       BN010-DEVICE-TRUST > 100.0
019600              MOVE "N" TO BN010-VALID-FLAG
019700              MOVE "device_trust_score outside 0 thru 100"
019800                   TO BN010-REASON
019900              GO TO MAIN-EXIT.
020000*
020100     IF       BN010-IDENTITY-SCORE > 100.0
020200              MOVE "N" TO BN010-VALID-FLAG
020300              MOVE "identity_consistency outside 0 thru 100"
020400                   TO BN010-REASON
020500              GO TO MAIN-EXIT.
020600*
020700     IF       BN010-PRIOR-DEFAULTS > 5
020800              MOVE "N" TO BN010-VALID-FLAG
020900              MOVE "prior_defaults outside 0 thru 5"
021000                   TO BN010-REASON
021100              GO TO MAIN-EXIT.
021200*
021300     GO TO    MAIN-EXIT.
021400*
021500 BN010-CK-REGION.
021600     IF       BN010-REGION = BN010-VALID-REGION (WS-SUB)
021700              MOVE 9 TO WS-SUB.
021800 BN010-CK-REGION-EXIT.
021900     EXIT.
022000*
022100 BN010-CK-FARM-TYPE.
022200     IF       BN010-FARM-TYPE = BN010-VALID-FARM-TYPE (WS-SUB)
022300              MOVE 9 TO WS-SUB.
022400 BN010-CK-FARM-TYPE-EXIT.
022500     EXIT.
022600*
022700 BN010-CK-CROP-TYPE.
022800     IF       BN010-CROP-TYPE = BN010-VALID-CROP-TYPE (WS-SUB)
022900              MOVE 9 TO WS-SUB.
023000 BN010-CK-CROP-TYPE-EXIT.
023100     EXIT.
023200*
023300 MAIN-EXIT.
023400     EXIT     PROGRAM.
023500*

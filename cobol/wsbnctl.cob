000100*****************************************************
000200*                                                    *
000300*   WORKING STORAGE FOR BATCH RUNNING TOTALS         *
000400*        ACCUMULATED BY BN000 ACROSS THE WHOLE RUN   *
000500*        AND HANDED TO BNRGSTR AT END OF JOB         *
000600*                                                    *
000700*****************************************************
000800*
000900* 04/02/26 JRP - 1.0.00 CREATED FOR THE AGRARIAN BNPL SCORING RUN.
001000* 10/02/26 JRP -    .01 PER-PRODUCT COUNTS NOW OCCURS 6 KEYED THE
001100*                   SAME ORDER AS BN-PRODUCT-MASTER IN WSBNPRD.COB -
001200*                   KEEP THE TWO IN STEP IF THE CATALOG EVER GROWS.
001300*
001400 01  BN-BATCH-TOTALS.
001500     03  TOT-RECORDS-READ     PIC 9(7)    COMP.
001600     03  TOT-RECORDS-REJECTED PIC 9(7)    COMP.
001700     03  TOT-RECORDS-SCORED   PIC 9(7)    COMP.
001800     03  TOT-APPROVED-LOW     PIC 9(7)    COMP.
001900     03  TOT-MANUAL-REVIEW    PIC 9(7)    COMP.
002000     03  TOT-DECLINED         PIC 9(7)    COMP.
002100     03  TOT-APPROVED-LIMITS  PIC 9(9)    COMP-3.
002200     03  TOT-PRODUCT-COUNTS   OCCURS 6.
002300         05  TOT-PRODUCT-CNT  PIC 9(7)    COMP.
002400     03  FILLER               PIC X(04).
002500*

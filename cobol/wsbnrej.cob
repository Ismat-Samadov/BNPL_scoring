000100*****************************************************
000200*                                                    *
000300*   RECORD DEFINITION FOR REJECTION OUTPUT FILE     *
000400*        ONE RECORD PER APPLICANT FAILING INPUT     *
000500*        VALIDATION (BN010) - FIRST FAILURE ONLY    *
000600*                                                    *
000700*****************************************************
000800* FILE SIZE 60 BYTES.
000900*
001000* 04/02/26 JRP - 1.0.00 CREATED FOR THE AGRARIAN BNPL SCORING RUN.
001100*
001200 01  BN-REJECT-RECORD.
001300     03  REJ-USER-ID           PIC X(15).
001400     03  REJ-REASON            PIC X(40).
001500*                               FIRST FAILED FIELD NAME & CONSTRAINT
001600     03  FILLER                PIC X(5).
001700*

000100*****************************************************
000200*                                                    *
000300*   RECORD DEFINITION FOR DECISION OUTPUT FILE      *
000400*        ONE RECORD PER APPLICANT THAT PASSED       *
000500*        INPUT VALIDATION (BN010)                   *
000600*                                                    *
000700*****************************************************
000800* FILE SIZE 130 BYTES.
000900*
001000* 04/02/26 JRP - 1.0.00 CREATED FOR THE AGRARIAN BNPL SCORING RUN.
001100* 11/02/26 JRP -    .01 ADDED DEC-TOP-CONTRIBUTOR AFTER THE REVIEW
001200*                   MEETING ASKED FOR THE EXPLAINABILITY FIELD TO
001300*                   RIDE ALONG ON THE DECISION RECORD, NOT JUST THE
001400*                   SUMMARY REPORT.
001500*
001600 01  BN-DECISION-RECORD.
001700     03  DEC-USER-ID           PIC X(15).
001800     03  DEC-LINEAR-SCORE      PIC 9V999.
001900     03  DEC-LATE-PAY-PROB     PIC 9V999.
002000     03  DEC-RISK-TIER         PIC X(8).
002100*                               LOW, MEDIUM, HIGH, DECLINE
002200     03  DEC-DECISION          PIC X(13).
002300*                               APPROVE, MANUAL_REVIEW, DECLINE
002400     03  DEC-PRODUCT-1         PIC X(15).
002500     03  DEC-PRODUCT-2         PIC X(15).
002600     03  DEC-PRODUCT-3         PIC X(15).
002700     03  DEC-BNPL-LIMIT        PIC 9(7).
002800     03  DEC-BNPL-TENOR        PIC 9(2).
002900     03  DEC-TOP-CONTRIBUTOR   PIC X(20).
003000     03  FILLER                PIC X(12).
003100*

000100*****************************************************
000200*                                                    *
000300*   RECORD DEFINITION FOR APPLICANT INTAKE FILE     *
000400*        USES USER-ID FOR IDENTIFICATION ONLY -     *
000500*        FILE ITSELF CARRIES NO KEY, READ STRAIGHT  *
000600*        THROUGH IN WHATEVER ORDER IT IS HANDED IN  *
000700*                                                    *
000800*****************************************************
000900* FILE SIZE 100 BYTES.
001000*
001100* THESE FIELD DEFINITIONS MAY NEED CHANGING
001200*
001300* 04/02/26 JRP - 1.0.00 CREATED FOR THE AGRARIAN BNPL SCORING RUN.
001400* 09/02/26 JRP -    .01 WIDENED CROP-TYPE TO 12 AFTER TICKET BN-014
001500*                   (HORTICULTURE DID NOT FIT IN X(10)).
001600*
001700 01  BN-APPLICANT-RECORD.
001800     03  APP-USER-ID           PIC X(15).
001900     03  APP-REGION            PIC X(10).
002000*                               NORTH, SOUTH, EAST, WEST, CENTRAL
002100     03  APP-FARM-TYPE         PIC X(12).
002200*                               SMALLHOLDER, COMMERCIAL, COOPERATIVE
002300     03  APP-CROP-TYPE         PIC X(12).
002400*                               MAIZE, RICE, VEGETABLES, LIVESTOCK,
002500*                               MIXED, HORTICULTURE
002600     03  APP-FARM-SIZE-HA      PIC 9(3)V9(2).
002700*                               HECTARES - VALID 0.50 THRU 500.00
002800     03  APP-YEARS-EXPERIENCE  PIC 9(2).
002900*                               YEARS FARMING - VALID 0 THRU 40
003000     03  APP-MONTHLY-INCOME    PIC 9(7).
003100*                               ESTIMATED MONTHLY INCOME
003200     03  APP-CASH-INFLOWS      PIC 9(7).
003300*                               CASH INFLOWS IN LAST 90 DAYS
003400     03  APP-AVG-ORDER-VALUE   PIC 9(6).
003500*                               AVERAGE HISTORICAL ORDER VALUE
003600     03  APP-DEVICE-TRUST      PIC 9(3)V9(1).
003700*                               DEVICE TRUST SCORE 0.0 THRU 100.0
003800     03  APP-IDENTITY-SCORE    PIC 9(3)V9(1).
003900*                               IDENTITY CONSISTENCY 0.0 THRU 100.0
004000     03  APP-PRIOR-DEFAULTS    PIC 9(1).
004100*                               COUNT OF PRIOR PAYMENT DEFAULTS 0-5
004200     03  FILLER                PIC X(15).
004300*

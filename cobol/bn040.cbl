000100*****************************************************************
000200*                                                               *
000300*                   BNPL POLICY ENGINE                         *
000400*                                                               *
000500*        DECLINE GATE, CREDIT LIMIT (BANKER'S ROUNDED TO THE   *
000600*        NEAREST 1000) AND REPAYMENT TENOR IN MONTHS           *
000700*                                                               *
000800*****************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*================================
001200*
001300      PROGRAM-ID.         BN040.
001400*
001500*    AUTHOR.             J R PRENTISS, 04/02/1986.
001600*                        FOR AGRARIAN CREDIT SYSTEMS.
001700*
001800*    INSTALLATION.       AGRARIAN CREDIT SYSTEMS - BATCH SERVICES.
001900*
002000*    DATE-WRITTEN.       04/02/1986.
002100*
002200*    DATE-COMPILED.
002300*
002400*    SECURITY.           COPYRIGHT (C) 1986-2026, AGRARIAN CREDIT
002500*                        SYSTEMS.  FOR INTERNAL USE ONLY.
002600*
002700*    REMARKS.            THE FINAL LIMIT IS ROUNDED TO THE NEAREST
002800*                        THOUSAND HALF-TO-EVEN, NOT HALF-UP - A
002900*                        LIMIT OF 2,500 ROUNDS TO 2,000, NOT 3,000.
003000*                        SEE ZZ090-ROUND-LIMIT.  DO NOT "SIMPLIFY"
003100*                        THIS TO A ROUNDED COMPUTE, IT WILL CHANGE
003200*                        THE ANSWER ON THE EXACT HALF BOUNDARY.
003300*
003400*    VERSION.            SEE PROG-NAME IN WS.
003500*
003600*    CALLED MODULES.     NONE.
003700*
003800*    FILES USED.         NONE - WORKS ON THE FIELDS PASSED IN.
003900*
004000*    ERROR MESSAGES USED. NONE.
004100*
004200* CHANGES:
004300* 04/02/86 JRP - 1.0.00 CREATED.
004400* 30/03/90 JRP -    .01 TENURE MULTIPLIER CAPPED - AUDIT HAD FOUND
004500*                   A COMBINATION OF FLAGS COULD PUSH IT PAST 2.0.
004600* 02/11/98 JRP -    .02 YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
004700*                   MODULE, NO CHANGES REQUIRED.
004800* 14/02/26 JRP - 1.1.00 REWRITTEN FOR THE BNPL CATALOG RE-WRITE -
004900*                   LIMIT AND TENOR NOW DRIVEN OFF THE TOP-1
005000*                   PRODUCT'S METADATA INSTEAD OF A FLAT TABLE.
005100* 03/03/26 JRP -    .01 WS-INCOME-MULT ONLY HELD ONE INTEGER
005200*                   DIGIT - AN INCOME OF 500,000 COMPUTES TO
005300*                   EXACTLY 10.0000 AND WAS OVERFLOWING TO ZERO
005400*                   BEFORE THE 2.5 CAP COULD CATCH IT, COLLAPSING
005500*                   THE LIMIT FOR TOP-BRACKET APPLICANTS.  WIDENED
005600*                   TO TWO INTEGER DIGITS.  TICKET BN-026.
005700*
005800*****************************************************************
005900*
006000 ENVIRONMENT             DIVISION.
006100*================================
006200*
006300 CONFIGURATION           SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600*
006700 INPUT-OUTPUT            SECTION.
006800 FILE-CONTROL.
006900*
007000 DATA                    DIVISION.
007100*================================
007200*
007300 WORKING-STORAGE SECTION.
007400*-----------------------
007500 77  PROG-NAME           PIC X(15) VALUE "BN040 (1.1.00)".
007600*
007700 COPY "wsbnprd.cob".
007800*
007900 01  BN040-CALC.
008000     03  WS-SUB               PIC 9       COMP.
008100     03  WS-BASE-LIMIT        PIC 9(7)    COMP.
008200     03  WS-BASE-TENOR        PIC 9(2)    COMP.
008300     03  WS-RISK-MULT         PIC S9V999  COMP-3.
008400     03  WS-INCOME-MULT       PIC 99V9999 COMP-3.
008500     03  WS-TENURE-MULT       PIC 9V999   COMP-3.
008600     03  WS-RAW-LIMIT         PIC 9(9)V99 COMP-3.
008700     03  WS-THOUSANDS         PIC 9(7)    COMP.
008800     03  WS-REMAINDER         PIC 9(3)V99 COMP-3.
008900     03  WS-TENOR             PIC 9(2)    COMP.
009000     03  WS-HALF-CK           PIC 9(7)    COMP.
009100     03  WS-HALF-REM          PIC 9       COMP.
009200     03  FILLER               PIC X(01).
009300*
009400* ALTERNATE ALPHANUMERIC VIEWS OF THE FIELDS BELOW - KEPT SINCE THE
009500* OLD HEX-DUMP UTILITY WOULD NOT PRINT A COMP-3 FIELD CLEANLY AND
009600* OPERATIONS WANTED SOMETHING THEY COULD READ OFF A CORE DUMP ON
009700* NIGHT SHIFT WITHOUT CALLING PROGRAMMING.
009800*
009900 01  WS-LIMIT-DUMP.
010000     03  WS-LIMIT-PACKED      PIC S9(4)   COMP-3.
010100     03  WS-LIMIT-DISPLAY REDEFINES WS-LIMIT-PACKED PIC X(3).
010200     03  FILLER               PIC X(01).
010300*
010400 01  WS-SUB-DUMP.
010500     03  WS-SUB-VIEW          PIC 9       COMP.
010600     03  WS-SUB-ALPHA REDEFINES WS-SUB-VIEW PIC X.
010700     03  FILLER               PIC X(01).
010800*
010900 01  WS-REM-PAIR.
011000     03  WS-REM-BOTH          PIC XX.
011100     03  WS-REM-SPLIT REDEFINES WS-REM-BOTH.
011200         05  WS-REM-LEFT      PIC X.
011300         05  WS-REM-RIGHT     PIC X.
011400     03  FILLER               PIC X(01).
011500*
011600 LINKAGE                 SECTION.
011700*-----------------------
011800*
011900 01  BN040-LINKAGE.
012000     03  BN040-TOP-1             PIC X(15).
012100     03  BN040-LATE-PAY-PROB     PIC 9V999.
012200     03  BN040-MONTHLY-INCOME    PIC 9(7).
012300     03  BN040-FARM-TYPE         PIC X(12).
012400     03  BN040-YEARS-EXP         PIC 9(2).
012500     03  BN040-DEVICE-TRUST      PIC 9(3)V9(1).
012600     03  BN040-CROP-TYPE         PIC X(12).
012700     03  BN040-BNPL-LIMIT        PIC 9(7).
012800     03  BN040-BNPL-TENOR        PIC 9(2).
012900     03  FILLER                  PIC X(01).
013000*
013100 PROCEDURE DIVISION USING BN040-LINKAGE.
013200*=======================================
013300*
013400 MAIN.
013500     MOVE     ZERO TO BN040-BNPL-LIMIT.
013600     MOVE     ZERO TO BN040-BNPL-TENOR.
013700     IF       BN040-LATE-PAY-PROB NOT < 0.50
013800              GO TO MAIN-EXIT.
013900*
014000     PERFORM  ZZ010-LOOKUP-PRODUCT.
014100     PERFORM  ZZ020-COMPUTE-MULTIPLIERS.
014200     PERFORM  ZZ030-COMPUTE-LIMIT.
014300     PERFORM  ZZ090-ROUND-LIMIT.
014400     PERFORM  ZZ095-COMPUTE-TENOR.
014500     GO TO    MAIN-EXIT.
014600*
014700* DEFAULT 50,000 / 6 FOR AN UNKNOWN PRODUCT IS UNREACHABLE ONCE
014800* BN030 HAS RUN, BUT IS KEPT SO THIS MODULE IS SAFE STANDALONE.
014900*
015000 ZZ010-LOOKUP-PRODUCT.
015100     MOVE     050000 TO WS-BASE-LIMIT.
015200     MOVE     06 TO WS-BASE-TENOR.
015300     MOVE     1 TO WS-SUB.
015400     PERFORM  ZZ011-CK-PRODUCT THRU ZZ011-CK-PRODUCT-EXIT
015500              VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 6.
015600*
015700 ZZ011-CK-PRODUCT.
015800     IF       BN040-TOP-1 = BN-PROD-CODE (WS-SUB)
015900              MOVE BN-PROD-BASE-LIMIT (WS-SUB) TO WS-BASE-LIMIT
016000              MOVE BN-PROD-BASE-TENOR (WS-SUB) TO WS-BASE-TENOR.
016100 ZZ011-CK-PRODUCT-EXIT.
016200     EXIT.
016300*
016400 ZZ020-COMPUTE-MULTIPLIERS.
016500*                        RISK MULTIPLIER - FLOOR OF 0.2.
016600     COMPUTE  WS-RISK-MULT ROUNDED =
016700              1 - (2.5 * BN040-LATE-PAY-PROB).
016800     IF       WS-RISK-MULT < 0.2
016900              MOVE 0.2 TO WS-RISK-MULT.
017000*
017100*                        INCOME MULTIPLIER - CEILING OF 2.5.
017200     COMPUTE  WS-INCOME-MULT ROUNDED =
017300              BN040-MONTHLY-INCOME / 50000.
017400     IF       WS-INCOME-MULT > 2.5
017500              MOVE 2.5 TO WS-INCOME-MULT.
017600*
017700*                        TENURE MULTIPLIER - STARTS AT 1.0, AT MOST
017800*                        1.716 (1.0 * 1.3 * 1.2 * 1.1).
017900     MOVE     1.0 TO WS-TENURE-MULT.
018000     IF       BN040-FARM-TYPE = "commercial  "
018100              COMPUTE WS-TENURE-MULT ROUNDED = WS-TENURE-MULT * 1.3.
018200     IF       BN040-YEARS-EXP > 15
018300              COMPUTE WS-TENURE-MULT ROUNDED = WS-TENURE-MULT * 1.2.
018400     IF       BN040-DEVICE-TRUST > 085.0
018500              COMPUTE WS-TENURE-MULT ROUNDED = WS-TENURE-MULT * 1.1.
018600*
018700 ZZ030-COMPUTE-LIMIT.
018800     COMPUTE  WS-RAW-LIMIT ROUNDED =
018900              WS-BASE-LIMIT * WS-RISK-MULT
019000                             * WS-INCOME-MULT * WS-TENURE-MULT.
019100*
019200* ROUND TO THE NEAREST 1000, HALF-TO-EVEN ON THE EXACT .5
019300* BOUNDARY - 500 ROUNDS DOWN TO 0, 1500 ROUNDS UP TO 2000,
019400* 2500 ROUNDS DOWN TO 2000.  DIVIDE DOWN, LOOK AT THE REMAINDER
019500* AGAINST HALF A THOUSAND, AND ON THE EXACT HALF BREAK TO THE
019600* EVEN THOUSAND.
019700*
019800 ZZ090-ROUND-LIMIT.
019900     DIVIDE   WS-RAW-LIMIT BY 1000 GIVING WS-THOUSANDS
020000              REMAINDER WS-REMAINDER.
020100     IF       WS-REMAINDER > 500.00
020200              ADD 1 TO WS-THOUSANDS
020300     ELSE
020400     IF       WS-REMAINDER = 500.00
020500              DIVIDE WS-THOUSANDS BY 2 GIVING WS-HALF-CK
020600                     REMAINDER WS-HALF-REM
020700              IF  WS-HALF-REM NOT = 0
020800                  ADD 1 TO WS-THOUSANDS.
020900     COMPUTE  BN040-BNPL-LIMIT = WS-THOUSANDS * 1000.
021000*
021100*                        1 - BASE TENOR FROM THE PRODUCT LOOKUP.
021200*                        2 - RISK STEP-DOWN.
021300*                        3 - CROP-CYCLE CAP.
021400*
021500 ZZ095-COMPUTE-TENOR.
021600     MOVE     WS-BASE-TENOR TO WS-TENOR.
021700     IF       BN040-LATE-PAY-PROB NOT < 0.15
021800              IF  BN040-LATE-PAY-PROB < 0.30
021900                  COMPUTE WS-TENOR = WS-BASE-TENOR - 1
022000                  IF  WS-TENOR < 2
022100                      MOVE 2 TO WS-TENOR
022200              ELSE
022300                  COMPUTE WS-TENOR = WS-BASE-TENOR - 2
022400                  IF  WS-TENOR < 2
022500                      MOVE 2 TO WS-TENOR.
022600     IF       BN040-CROP-TYPE = "maize       "
022700           OR BN040-CROP-TYPE = "rice        "
022800              IF  WS-TENOR > 4
022900                  MOVE 4 TO WS-TENOR
023000     ELSE
023100     IF       BN040-CROP-TYPE = "horticulture"
023200              IF  WS-TENOR > 3
023300                  MOVE 3 TO WS-TENOR.
023400     MOVE     WS-TENOR TO BN040-BNPL-TENOR.
023500*
023600 MAIN-EXIT.
023700     EXIT     PROGRAM.
023800*

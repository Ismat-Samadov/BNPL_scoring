000100*****************************************************************
000200*                                                               *
000300*                  BATCH SUMMARY REPORTING                     *
000400*                                                               *
000500*            USES RW (REPORT WRITER FOR PRINTS)                *
000600*                                                               *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200      PROGRAM-ID.         BNRGSTR.
001300*
001400*    AUTHOR.             J R PRENTISS, 04/02/1986.
001500*                        FOR AGRARIAN CREDIT SYSTEMS.
001600*
001700*    INSTALLATION.       AGRARIAN CREDIT SYSTEMS - BATCH SERVICES.
001800*
001900*    DATE-WRITTEN.       04/02/1986.
002000*
002100*    DATE-COMPILED.
002200*
002300*    SECURITY.           COPYRIGHT (C) 1986-2026, AGRARIAN CREDIT
002400*                        SYSTEMS.  FOR INTERNAL USE ONLY.
002500*
002600*    REMARKS.            ONE-SHOT SUMMARY - THE SCORING RUN HAS NO
002700*                        CONTROL BREAKS, SO THE WHOLE BODY OF THE
002800*                        REPORT IS A SINGLE CONTROL FOOTING FINAL.
002900*                        GENERATE BN-SUMMARY-REPORT IS CALLED ONCE,
003000*                        WITH NO DETAIL RECORDS, TO FORCE THE FINAL
003100*                        FOOTING OUT.
003200*
003300*    VERSION.            SEE PROG-NAME IN WS.
003400*
003500*    CALLED MODULES.     NONE.
003600*
003700*    FILES USED.         PRINT-FILE.  SUMMARY REPORT, OPENED AND
003800*                        CLOSED ENTIRELY WITHIN THIS MODULE.
003900*
004000*    ERROR MESSAGES USED. NONE.
004100*
004200* CHANGES:
004300* 04/02/86 JRP - 1.0.00 CREATED.  SEMI-SOURCED FROM VACPRINT.
004400* 02/11/98 JRP -    .02 YEAR 2000 REVIEW - NO DATE FIELDS ON THIS
004500*                   REPORT, NO CHANGES REQUIRED.
004600* 14/02/26 JRP - 1.1.00 REWRITTEN FOR THE BNPL SCORING RE-WRITE -
004700*                   CHECK REGISTER DETAIL LINES DROPPED, REPLACED
004800*                   WITH THE DECISION-COUNT / PRODUCT-DISTRIBUTION
004900*                   FINAL FOOTING CALLED FOR BY THE REVIEW BOARD.
005000*
005100*****************************************************************
005200*
005300 ENVIRONMENT             DIVISION.
005400*================================
005500*
005600 CONFIGURATION           SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*
006000 INPUT-OUTPUT            SECTION.
006100 FILE-CONTROL.
006200     SELECT   PRINT-FILE ASSIGN TO "BNSUMRPT"
006300              ORGANIZATION IS LINE SEQUENTIAL.
006400*
006500 DATA                    DIVISION.
006600*================================
006700*
006800 FILE SECTION.
006900*
007000 FD  PRINT-FILE
007100     REPORTS ARE BN-SUMMARY-REPORT.
007200*
007300 WORKING-STORAGE SECTION.
007400*-----------------------
007500 77  PROG-NAME           PIC X(17) VALUE "BNRGSTR (1.1.00)".
007600*
007700 01  WS-DATA.
007800     03  WS-SUB               PIC 9       COMP.
007900     03  FILLER               PIC X(01).
008000*
008100* ALTERNATE ALPHANUMERIC VIEWS OF THE FIELDS BELOW - KEPT SINCE THE
008200* OLD HEX-DUMP UTILITY WOULD NOT PRINT A COMP-3 FIELD CLEANLY AND
008300* OPERATIONS WANTED SOMETHING THEY COULD READ OFF A CORE DUMP ON
008400* NIGHT SHIFT WITHOUT CALLING PROGRAMMING.
008500*
008600 01  WS-PAGE-DUMP.
008700     03  WS-PAGE-PACKED       PIC S9(4)   COMP-3.
008800     03  WS-PAGE-DISPLAY REDEFINES WS-PAGE-PACKED PIC X(3).
008900     03  FILLER               PIC X(01).
009000*
009100 01  WS-SUB-DUMP.
009200     03  WS-SUB-VIEW          PIC 9       COMP.
009300     03  WS-SUB-ALPHA REDEFINES WS-SUB-VIEW PIC X.
009400     03  FILLER               PIC X(01).
009500*
009600 01  WS-FLAG-PAIR.
009700     03  WS-FLAG-BOTH         PIC XX.
009800     03  WS-FLAG-SPLIT REDEFINES WS-FLAG-BOTH.
009900         05  WS-FLAG-LEFT     PIC X.
010000         05  WS-FLAG-RIGHT    PIC X.
010100     03  FILLER               PIC X(01).
010200*
010300 LINKAGE                 SECTION.
010400*-----------------------
010500*
010600 COPY "wsbnctl.cob".
010700*
010800 REPORT SECTION.
010900*---------------
011000*
011100 RD  BN-SUMMARY-REPORT
011200     CONTROL      FINAL
011300     PAGE LIMIT   60 LINES
011400     HEADING      1
011500     FIRST DETAIL 3
011600     LAST  DETAIL 60.
011700*
011800 01  BNRGSTR-HEAD     TYPE PAGE HEADING.
011900     03  LINE 1.
012000         05  COL  1   PIC X(36)
012100                       VALUE "AGRARIAN BNPL SCORING BATCH SUMMARY".
012200     03  LINE 2.
012300         05  COL  1   PIC X(36)
012400                       VALUE "------------------------------------".
012500     03  FILLER               PIC X(01).
012600*
012700 01  BNRGSTR-TOTALS-FOOTING TYPE CONTROL FOOTING FINAL.
012800     03  LINE PLUS 1.
012900         05  COL  1   PIC X(13)     VALUE "RECORDS READ:".
013000         05  COL 24   PIC ZZZ,ZZ9   SOURCE TOT-RECORDS-READ.
013100     03  LINE PLUS 1.
013200         05  COL  1   PIC X(17)     VALUE "RECORDS REJECTED:".
013300         05  COL 24   PIC ZZZ,ZZ9   SOURCE TOT-RECORDS-REJECTED.
013400     03  LINE PLUS 1.
013500         05  COL  1   PIC X(15)     VALUE "RECORDS SCORED:".
013600         05  COL 24   PIC ZZZ,ZZ9   SOURCE TOT-RECORDS-SCORED.
013700     03  LINE PLUS 1.
013800         05  COL  1   PIC X(15)     VALUE "APPROVED (LOW):".
013900         05  COL 24   PIC ZZZ,ZZ9   SOURCE TOT-APPROVED-LOW.
014000     03  LINE PLUS 1.
014100         05  COL  1   PIC X(20)     VALUE "MANUAL REVIEW (M/H):".
014200         05  COL 24   PIC ZZZ,ZZ9   SOURCE TOT-MANUAL-REVIEW.
014300     03  LINE PLUS 1.
014400         05  COL  1   PIC X(9)      VALUE "DECLINED:".
014500         05  COL 24   PIC ZZZ,ZZ9   SOURCE TOT-DECLINED.
014600     03  LINE PLUS 1.
014700         05  COL  1   PIC X(22)     VALUE "TOTAL APPROVED LIMITS:".
014800         05  COL 24   PIC ZZZ,ZZZ,ZZ9 SOURCE TOT-APPROVED-LIMITS.
014900     03  LINE PLUS 2.
015000         05  COL  1   PIC X(29)
015100                       VALUE "PRODUCT DISTRIBUTION (TOP-1)".
015200     03  LINE PLUS 1.
015300         05  COL  3   PIC X(10)     VALUE "SEEDS_BNPL".
015400         05  COL 24   PIC ZZZ,ZZ9   SOURCE TOT-PRODUCT-CNT (1).
015500     03  LINE PLUS 1.
015600         05  COL  3   PIC X(15)     VALUE "FERTILIZER_BNPL".
015700         05  COL 24   PIC ZZZ,ZZ9   SOURCE TOT-PRODUCT-CNT (2).
015800     03  LINE PLUS 1.
015900         05  COL  3   PIC X(15)     VALUE "EQUIPMENT_LEASE".
016000         05  COL 24   PIC ZZZ,ZZ9   SOURCE TOT-PRODUCT-CNT (3).
016100     03  LINE PLUS 1.
016200         05  COL  3   PIC X(12)     VALUE "INPUT_BUNDLE".
016300         05  COL 24   PIC ZZZ,ZZ9   SOURCE TOT-PRODUCT-CNT (4).
016400     03  LINE PLUS 1.
016500         05  COL  3   PIC X(12)     VALUE "CASH_ADVANCE".
016600         05  COL 24   PIC ZZZ,ZZ9   SOURCE TOT-PRODUCT-CNT (5).
016700     03  LINE PLUS 1.
016800         05  COL  3   PIC X(12)     VALUE "PREMIUM_BNPL".
016900         05  COL 24   PIC ZZZ,ZZ9   SOURCE TOT-PRODUCT-CNT (6).
017000     03  FILLER               PIC X(01).
017100*
017200 PROCEDURE DIVISION USING BN-BATCH-TOTALS.
017300*==========================================
017400*
017500 MAIN.
017600     OPEN     OUTPUT PRINT-FILE.
017700     INITIATE BN-SUMMARY-REPORT.
017800     GENERATE BN-SUMMARY-REPORT.
017900     TERMINATE BN-SUMMARY-REPORT.
018000     CLOSE    PRINT-FILE.
018100     GO TO    MAIN-EXIT.
018200*
018300 MAIN-EXIT.
018400     EXIT     PROGRAM.
018500*

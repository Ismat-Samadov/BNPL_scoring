000100*****************************************************************
000200*                                                               *
000300*                     PRODUCT MATCHER                          *
000400*                                                               *
000500*        RUNS THE SIX CANDIDATE RULES, APPLIES THE BOOSTS,     *
000600*        AND RETURNS THE TOP-1 AND TOP-3 RANKED PRODUCTS       *
000700*                                                               *
000800*****************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*================================
001200*
001300      PROGRAM-ID.         BN030.
001400*
001500*    AUTHOR.             J R PRENTISS, 04/02/1986.
001600*                        FOR AGRARIAN CREDIT SYSTEMS.
001700*
001800*    INSTALLATION.       AGRARIAN CREDIT SYSTEMS - BATCH SERVICES.
001900*
002000*    DATE-WRITTEN.       04/02/1986.
002100*
002200*    DATE-COMPILED.
002300*
002400*    SECURITY.           COPYRIGHT (C) 1986-2026, AGRARIAN CREDIT
002500*                        SYSTEMS.  FOR INTERNAL USE ONLY.
002600*
002700*    REMARKS.            PREMIUM_BNPL IS THE FALLBACK AND ALWAYS
002800*                        FIRES, SO THE CANDIDATE LIST IS NEVER
002900*                        EMPTY.  RULE 6 MUST STAY LAST IN
003000*                        ZZ010-BUILD-CANDIDATES SO ITS SCORE OF
003100*                        50 NEVER BEATS A REAL MATCH ON A TIE.
003200*
003300*    VERSION.            SEE PROG-NAME IN WS.
003400*
003500*    CALLED MODULES.     NONE.
003600*
003700*    FILES USED.         NONE - WORKS ON THE FIELDS PASSED IN.
003800*
003900*    ERROR MESSAGES USED. NONE.
004000*
004100* CHANGES:
004200* 04/02/86 JRP - 1.0.00 CREATED.
004300* 08/05/95 JRP -    .01 ADDED THE COOPERATIVE/DEVICE-TRUST LEG OF
004400*                   THE INPUT BUNDLE RULE AFTER THE CO-OP PILOT.
004500* 02/11/98 JRP -    .02 YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
004600*                   MODULE, NO CHANGES REQUIRED.
004700* 14/02/26 JRP - 1.1.00 REWRITTEN FOR THE BNPL CATALOG RE-WRITE -
004800*                   SIX PRODUCTS, BOOST RULES AND TOP-3 RANKING
004900*                   REPLACE THE OLD SINGLE-PRODUCT LOOKUP.
005000*
005100*****************************************************************
005200*
005300 ENVIRONMENT             DIVISION.
005400*================================
005500*
005600 CONFIGURATION           SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*
006000 INPUT-OUTPUT            SECTION.
006100 FILE-CONTROL.
006200*
006300 DATA                    DIVISION.
006400*================================
006500*
006600 WORKING-STORAGE SECTION.
006700*-----------------------
006800 77  PROG-NAME           PIC X(15) VALUE "BN030 (1.1.00)".
006900*
007000 COPY "wsbnprd.cob".
007100*
007200 01  BN030-CALC.
007300     03  WS-SUB               PIC 9       COMP.
007400     03  WS-RANK              PIC 9       COMP.
007500     03  WS-BEST-SUB          PIC 9       COMP.
007600     03  WS-FOUND-ANY         PIC X.
007700     03  WS-NEW-CODE          PIC X(15).
007800     03  WS-NEW-SCORE         PIC 999     COMP-3.
007900     03  WS-USED-TABLE.
008000         05  WS-USED          OCCURS 6 PIC X.
008100     03  FILLER               PIC X(01).
008200*
008300* ALTERNATE ALPHANUMERIC VIEWS OF THE FIELDS BELOW - KEPT SINCE THE
008400* OLD HEX-DUMP UTILITY WOULD NOT PRINT A COMP-3 FIELD CLEANLY AND
008500* OPERATIONS WANTED SOMETHING THEY COULD READ OFF A CORE DUMP ON
008600* NIGHT SHIFT WITHOUT CALLING PROGRAMMING.
008700*
008800 01  WS-SCORE-DUMP.
008900     03  WS-SCORE-PACKED      PIC 999     COMP-3.
009000     03  WS-SCORE-DISPLAY REDEFINES WS-SCORE-PACKED PIC X(2).
009100     03  FILLER               PIC X(01).
009200*
009300 01  WS-SUB-DUMP.
009400     03  WS-SUB-VIEW          PIC 9       COMP.
009500     03  WS-SUB-ALPHA REDEFINES WS-SUB-VIEW PIC X.
009600     03  FILLER               PIC X(01).
009700*
009800 01  WS-FOUND-PAIR.
009900     03  WS-FOUND-BOTH        PIC XX.
010000     03  WS-FOUND-SPLIT REDEFINES WS-FOUND-BOTH.
010100         05  WS-FOUND-LEFT    PIC X.
010200         05  WS-FOUND-RIGHT   PIC X.
010300     03  FILLER               PIC X(01).
010400*
010500 LINKAGE                 SECTION.
010600*-----------------------
010700*
010800 01  BN030-LINKAGE.
010900     03  BN030-CROP-TYPE         PIC X(12).
011000     03  BN030-AVG-ORDER-VALUE   PIC 9(6).
011100     03  BN030-FARM-TYPE         PIC X(12).
011200     03  BN030-DEVICE-TRUST      PIC 9(3)V9(1).
011300     03  BN030-FARM-SIZE-HA      PIC 9(3)V9(2).
011400     03  BN030-TOP-1             PIC X(15).
011500     03  BN030-TOP-2             PIC X(15).
011600     03  BN030-TOP-3             PIC X(15).
011700     03  FILLER                  PIC X(01).
011800*
011900 PROCEDURE DIVISION USING BN030-LINKAGE.
012000*=======================================
012100*
012200 MAIN.
012300     MOVE     SPACES TO BN030-TOP-1 BN030-TOP-2 BN030-TOP-3.
012400     MOVE     ZERO TO BN-CANDIDATE-COUNT.
012500     PERFORM  ZZ010-BUILD-CANDIDATES.
012600     PERFORM  ZZ050-APPLY-BOOSTS.
012700     PERFORM  ZZ060-CLEAR-USED.
012800     MOVE     1 TO WS-RANK.
012900     PERFORM  ZZ062-RANK-ONE THRU ZZ062-RANK-ONE-EXIT
013000              VARYING WS-RANK FROM 1 BY 1 UNTIL WS-RANK > 3.
013100     GO TO    MAIN-EXIT.
013200*
013300* RULE 1 - SEEDS_BNPL, MAIZE OR RICE, SMALL ORDER VALUE.
013400*
013500 ZZ010-BUILD-CANDIDATES.
013600     IF       (BN030-CROP-TYPE = "maize       "
013700            OR BN030-CROP-TYPE = "rice        ")
013800              AND BN030-AVG-ORDER-VALUE < 030000
013900              MOVE "Seeds_BNPL     " TO WS-NEW-CODE
014000              MOVE 100 TO WS-NEW-SCORE
014100              PERFORM ZZ011-ADD-CANDIDATE.
014200*
014300*                        RULE 2 - FERTILIZER_BNPL, VEGETABLES OR
014400*                        HORTICULTURE, MODERATE ORDER VALUE.
014500     IF       (BN030-CROP-TYPE = "vegetables  "
014600            OR BN030-CROP-TYPE = "horticulture")
014700              AND BN030-AVG-ORDER-VALUE < 050000
014800              MOVE "Fertilizer_BNPL" TO WS-NEW-CODE
014900              MOVE 095 TO WS-NEW-SCORE
015000              PERFORM ZZ011-ADD-CANDIDATE.
015100*
015200*                        RULE 3 - EQUIPMENT_LEASE, COMMERCIAL FARM,
015300*                        LARGE ORDER VALUE.
015400     IF       BN030-FARM-TYPE = "commercial  "
015500              AND BN030-AVG-ORDER-VALUE > 080000
015600              MOVE "Equipment_Lease" TO WS-NEW-CODE
015700              MOVE 090 TO WS-NEW-SCORE
015800              PERFORM ZZ011-ADD-CANDIDATE.
015900*
016000*                        RULE 4 - INPUT_BUNDLE, MIXED CROP OR A
016100*                        TRUSTED CO-OP DEVICE.
016200     IF       BN030-CROP-TYPE = "mixed       "
016300              OR (BN030-FARM-TYPE = "cooperative "
016400              AND BN030-DEVICE-TRUST > 060.0)
016500              MOVE "Input_Bundle   " TO WS-NEW-CODE
016600              MOVE 085 TO WS-NEW-SCORE
016700              PERFORM ZZ011-ADD-CANDIDATE.
016800*
016900*                        RULE 5 - CASH_ADVANCE, SMALL ORDER VALUE,
017000*                        HIGH DEVICE TRUST.
017100     IF       BN030-AVG-ORDER-VALUE < 015000
017200              AND BN030-DEVICE-TRUST > 070.0
017300              MOVE "Cash_Advance   " TO WS-NEW-CODE
017400              MOVE 080 TO WS-NEW-SCORE
017500              PERFORM ZZ011-ADD-CANDIDATE.
017600*
017700*                        RULE 6 - PREMIUM_BNPL, THE FALLBACK. MUST
017800*                        STAY LAST - SEE REMARKS ABOVE.
017900     MOVE     "Premium_BNPL   " TO WS-NEW-CODE.
018000     MOVE     050 TO WS-NEW-SCORE.
018100     PERFORM  ZZ011-ADD-CANDIDATE.
018200*
018300 ZZ011-ADD-CANDIDATE.
018400     ADD      1 TO BN-CANDIDATE-COUNT.
018500     MOVE     WS-NEW-CODE TO CAND-CODE (BN-CANDIDATE-COUNT).
018600     MOVE     WS-NEW-SCORE TO CAND-SCORE (BN-CANDIDATE-COUNT).
018700*
018800 ZZ050-APPLY-BOOSTS.
018900     MOVE     1 TO WS-SUB.
019000     PERFORM  ZZ051-BOOST-ONE THRU ZZ051-BOOST-ONE-EXIT
019100              VARYING WS-SUB FROM 1 BY 1
019200              UNTIL WS-SUB > BN-CANDIDATE-COUNT.
019300*
019400 ZZ051-BOOST-ONE.
019500     IF       CAND-CODE (WS-SUB) = "Equipment_Lease"
019600              AND BN030-FARM-SIZE-HA > 050.00
019700              ADD 5 TO CAND-SCORE (WS-SUB).
019800     IF       (CAND-CODE (WS-SUB) = "Seeds_BNPL     "
019900            OR CAND-CODE (WS-SUB) = "Fertilizer_BNPL")
020000              AND BN030-FARM-TYPE = "smallholder "
020100              ADD 3 TO CAND-SCORE (WS-SUB).
020200     IF       CAND-CODE (WS-SUB) = "Input_Bundle   "
020300              AND BN030-FARM-SIZE-HA > 010.00
020400              ADD 4 TO CAND-SCORE (WS-SUB).
020500     IF       BN030-DEVICE-TRUST > 080.0
020600              ADD 2 TO CAND-SCORE (WS-SUB).
020700 ZZ051-BOOST-ONE-EXIT.
020800     EXIT.
020900*
021000 ZZ060-CLEAR-USED.
021100     MOVE     1 TO WS-SUB.
021200     PERFORM  ZZ061-CLEAR-ONE THRU ZZ061-CLEAR-ONE-EXIT
021300              VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 6.
021400*
021500 ZZ061-CLEAR-ONE.
021600     MOVE     "N" TO WS-USED (WS-SUB).
021700 ZZ061-CLEAR-ONE-EXIT.
021800     EXIT.
021900*
022000* EACH PASS PICKS THE HIGHEST-SCORED CANDIDATE NOT YET USED - TIES
022100* GO TO THE ONE BUILT FIRST (RULE ORDER ABOVE), SINCE ZZ063 ONLY
022200* REPLACES THE RUNNING BEST ON A STRICTLY HIGHER SCORE.
022300*
022400 ZZ062-RANK-ONE.
022500     MOVE     "N" TO WS-FOUND-ANY.
022600     MOVE     ZERO TO WS-BEST-SUB.
022700     MOVE     1 TO WS-SUB.
022800     PERFORM  ZZ063-FIND-BEST THRU ZZ063-FIND-BEST-EXIT
022900              VARYING WS-SUB FROM 1 BY 1
023000              UNTIL WS-SUB > BN-CANDIDATE-COUNT.
023100     IF       WS-FOUND-ANY = "Y"
023200              MOVE "Y" TO WS-USED (WS-BEST-SUB)
023300              PERFORM ZZ064-STORE-RANK.
023400 ZZ062-RANK-ONE-EXIT.
023500     EXIT.
023600*
023700 ZZ063-FIND-BEST.
023800     IF       WS-USED (WS-SUB) = "N"
023900              IF  WS-FOUND-ANY = "N"
024000                  MOVE WS-SUB TO WS-BEST-SUB
024100                  MOVE "Y" TO WS-FOUND-ANY
024200              ELSE
024300              IF  CAND-SCORE (WS-SUB) > CAND-SCORE (WS-BEST-SUB)
024400                  MOVE WS-SUB TO WS-BEST-SUB.
024500 ZZ063-FIND-BEST-EXIT.
024600     EXIT.
024700*
024800 ZZ064-STORE-RANK.
024900     IF       WS-RANK = 1
025000              MOVE CAND-CODE (WS-BEST-SUB) TO BN030-TOP-1
025100     ELSE
025200     IF       WS-RANK = 2
025300              MOVE CAND-CODE (WS-BEST-SUB) TO BN030-TOP-2
025400     ELSE
025500              MOVE CAND-CODE (WS-BEST-SUB) TO BN030-TOP-3.
025600*
025700 MAIN-EXIT.
025800     EXIT     PROGRAM.
025900*

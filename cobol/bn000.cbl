000100*****************************************************************
000200*                                                               *
000300*               AGRARIAN BNPL SCORING   BATCH DRIVER            *
000400*                                                               *
000500*        READS THE APPLICANT INTAKE FILE, CALLS BN010/020/     *
000600*        030/040 FOR EACH RECORD, WRITES THE DECISION OR       *
000700*        REJECT RECORD, AND CALLS BNRGSTR AT END OF JOB        *
000800*                                                               *
000900*****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*================================
001300*
001400      PROGRAM-ID.         BN000.
001500*
001600*    AUTHOR.             J R PRENTISS, 04/02/1986.
001700*                        FOR AGRARIAN CREDIT SYSTEMS.
001800*
001900*    INSTALLATION.       AGRARIAN CREDIT SYSTEMS - BATCH SERVICES.
002000*
002100*    DATE-WRITTEN.       04/02/1986.
002200*
002300*    DATE-COMPILED.
002400*
002500*    SECURITY.           COPYRIGHT (C) 1986-2026, AGRARIAN CREDIT
002600*                        SYSTEMS.  FOR INTERNAL USE ONLY.
002700*
002800*    REMARKS.            MAIN LINE OF THE NIGHTLY BNPL SCORING
002900*                        RUN.  INPUT FILE CARRIES NO KEY AND NO
003000*                        REQUIRED ORDER - THERE ARE NO CONTROL
003100*                        BREAKS, SO THE TOTALS ARE ACCUMULATED
003200*                        STRAIGHT THROUGH AND REPORTED ONCE AT
003300*                        END OF JOB BY BNRGSTR.
003400*
003500*    VERSION.            SEE PROG-NAME IN WS.
003600*
003700*    CALLED MODULES.     BN010  - APPLICANT INPUT VALIDATION.
003800*                        BN020  - RISK SCORING ENGINE.
003900*                        BN030  - PRODUCT MATCHER.
004000*                        BN040  - BNPL POLICY ENGINE.
004100*                        BNRGSTR - SUMMARY REPORT.
004200*
004300*    FILES USED.         BN-APPLICANT-FILE  - INPUT.
004400*                        BN-DECISION-FILE   - OUTPUT.
004500*                        BN-REJECT-FILE     - OUTPUT.
004600*
004700*    ERROR MESSAGES USED. NONE.
004800*
004900* CHANGES:
005000* 04/02/86 JRP - 1.0.00 CREATED.
005100* 02/11/98 JRP -    .02 YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
005200*                   MODULE, NO CHANGES REQUIRED.
005300* 14/02/26 JRP - 1.1.00 REWRITTEN FOR THE BNPL SCORING RE-WRITE -
005400*                   DRIVES BN010/020/030/040 IN PLACE OF THE OLD
005500*                   FLAT-RATE PAYROLL CALCULATION LINE.
005600* 16/02/26 JRP -    .01 LIQUIDITY RATIO NOW CARRIED TO 4 DECIMALS
005700*                   PER THE SCORING SPEC - WAS TRUNCATING TO 2.
005800*
005900*****************************************************************
006000*
006100 ENVIRONMENT             DIVISION.
006200*================================
006300*
006400 CONFIGURATION           SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700*
006800 INPUT-OUTPUT            SECTION.
006900 FILE-CONTROL.
007000     SELECT   BN-APPLICANT-FILE ASSIGN TO "BNAPPLIC"
007100              ORGANIZATION IS LINE SEQUENTIAL.
007200     SELECT   BN-DECISION-FILE  ASSIGN TO "BNDECOUT"
007300              ORGANIZATION IS LINE SEQUENTIAL.
007400     SELECT   BN-REJECT-FILE    ASSIGN TO "BNREJOUT"
007500              ORGANIZATION IS LINE SEQUENTIAL.
007600*
007700 DATA                    DIVISION.
007800*================================
007900*
008000 FILE SECTION.
008100*
008200 FD  BN-APPLICANT-FILE.
008300 COPY "wsbnapp.cob".
008400*
008500 FD  BN-DECISION-FILE.
008600 COPY "wsbndec.cob".
008700*
008800 FD  BN-REJECT-FILE.
008900 COPY "wsbnrej.cob".
009000*
009100 WORKING-STORAGE SECTION.
009200*-----------------------
009300 77  PROG-NAME           PIC X(15) VALUE "BN000 (1.1.00)".
009400*
009500 COPY "wsbnctl.cob".
009600*
009700 COPY "wsbnprd.cob".
009800*
009900 01  WS-DATA.
010000     03  WS-EOF-FLAG          PIC X       VALUE "N".
010100         88  WS-EOF                       VALUE "Y".
010200     03  WS-SUB               PIC 9       COMP.
010300     03  WS-SUB-DUMP-VIEW REDEFINES WS-SUB PIC X.
010400     03  FILLER               PIC X(01).
010500*
010600* ALTERNATE ALPHANUMERIC VIEWS OF THE FIELDS BELOW - KEPT SINCE THE
010700* OLD HEX-DUMP UTILITY WOULD NOT PRINT A COMP-3 FIELD CLEANLY AND
010800* OPERATIONS WANTED SOMETHING THEY COULD READ OFF A CORE DUMP ON
010900* NIGHT SHIFT WITHOUT CALLING PROGRAMMING.
011000*
011100 01  WS-AUDIT-BYTES.
011200     03  WS-AUDIT-PACKED      PIC S9(4)   COMP-3.
011300     03  WS-AUDIT-DISPLAY REDEFINES WS-AUDIT-PACKED PIC X(3).
011400     03  FILLER               PIC X(01).
011500*
011600 01  WS-FLAG-PAIR.
011700     03  WS-FLAG-BOTH         PIC XX.
011800     03  WS-FLAG-SPLIT REDEFINES WS-FLAG-BOTH.
011900         05  WS-FLAG-LEFT     PIC X.
012000         05  WS-FLAG-RIGHT    PIC X.
012100     03  FILLER               PIC X(01).
012200*
012300 01  WS-BN010-PARM.
012400     03  WS-BN010-APPLICANT       PIC X(100).
012500     03  WS-BN010-VALID-FLAG      PIC X.
012600     03  WS-BN010-REASON          PIC X(40).
012700     03  FILLER                   PIC X(01).
012800*
012900 01  WS-BN020-PARM.
013000     03  WS-BN020-REGION          PIC X(10).
013100     03  WS-BN020-FARM-TYPE       PIC X(12).
013200     03  WS-BN020-YEARS-EXP       PIC 9(2).
013300     03  WS-BN020-PRIOR-DEFAULTS  PIC 9(1).
013400     03  WS-BN020-LIQUIDITY-RATIO PIC 9(3)V9(4).
013500     03  WS-BN020-FARM-SIZE-HA    PIC 9(3)V9(2).
013600     03  WS-BN020-DEVICE-TRUST    PIC 9(3)V9(1).
013700     03  WS-BN020-IDENTITY-SCORE  PIC 9(3)V9(1).
013800     03  WS-BN020-LINEAR-SCORE    PIC 9V999.
013900     03  WS-BN020-LATE-PAY-PROB   PIC 9V999.
014000     03  WS-BN020-RISK-TIER       PIC X(8).
014100     03  WS-BN020-DECISION        PIC X(13).
014200     03  WS-BN020-TOP-CONTRIBUTOR PIC X(20).
014300     03  FILLER                   PIC X(01).
014400*
014500 01  WS-BN030-PARM.
014600     03  WS-BN030-CROP-TYPE       PIC X(12).
014700     03  WS-BN030-AVG-ORDER-VALUE PIC 9(6).
014800     03  WS-BN030-FARM-TYPE       PIC X(12).
014900     03  WS-BN030-DEVICE-TRUST    PIC 9(3)V9(1).
015000     03  WS-BN030-FARM-SIZE-HA    PIC 9(3)V9(2).
015100     03  WS-BN030-TOP-1           PIC X(15).
015200     03  WS-BN030-TOP-2           PIC X(15).
015300     03  WS-BN030-TOP-3           PIC X(15).
015400     03  FILLER                   PIC X(01).
015500*
015600 01  WS-BN040-PARM.
015700     03  WS-BN040-TOP-1           PIC X(15).
015800     03  WS-BN040-LATE-PAY-PROB   PIC 9V999.
015900     03  WS-BN040-MONTHLY-INCOME  PIC 9(7).
016000     03  WS-BN040-FARM-TYPE       PIC X(12).
016100     03  WS-BN040-YEARS-EXP       PIC 9(2).
016200     03  WS-BN040-DEVICE-TRUST    PIC 9(3)V9(1).
016300     03  WS-BN040-CROP-TYPE       PIC X(12).
016400     03  WS-BN040-BNPL-LIMIT      PIC 9(7).
016500     03  WS-BN040-BNPL-TENOR      PIC 9(2).
016600     03  FILLER                   PIC X(01).
016700*
016800 PROCEDURE DIVISION.
016900*===================
017000*
017100 AA000-MAIN.
017200     PERFORM  AA010-OPEN-FILES.
017300     MOVE     ZERO TO BN-BATCH-TOTALS.
017400     PERFORM  AA050-PROCESS-APPLICANTS THRU AA050-PROCESS-APPLICANTS-EXIT
017500              UNTIL WS-EOF.
017600     PERFORM  AA090-WRITE-SUMMARY.
017700     CLOSE    BN-APPLICANT-FILE BN-DECISION-FILE BN-REJECT-FILE.
017800     GO TO    AA000-MAIN-EXIT.
017900*
018000 AA010-OPEN-FILES.
018100     OPEN     INPUT  BN-APPLICANT-FILE.
018200     OPEN     OUTPUT BN-DECISION-FILE.
018300     OPEN     OUTPUT BN-REJECT-FILE.
018400     READ     BN-APPLICANT-FILE
018500              AT END MOVE "Y" TO WS-EOF-FLAG.
018600*
018700* ONE PASS OF THE LOOP PER APPLICANT RECORD ON HAND - VALIDATE,
018800* SCORE, MATCH, PRICE, WRITE, ACCUMULATE, READ THE NEXT ONE.
018900*
019000 AA050-PROCESS-APPLICANTS.
019100     ADD      1 TO TOT-RECORDS-READ.
019200     MOVE     BN-APPLICANT-RECORD TO WS-BN010-APPLICANT.
019300     CALL     "BN010" USING WS-BN010-PARM.
019400     IF       WS-BN010-VALID-FLAG NOT = "Y"
019500              MOVE APP-USER-ID TO REJ-USER-ID
019600              MOVE WS-BN010-REASON TO REJ-REASON
019700              WRITE BN-REJECT-RECORD
019800              ADD 1 TO TOT-RECORDS-REJECTED
019900              GO TO AA050-READ-NEXT.
020000*
020100     ADD      1 TO TOT-RECORDS-SCORED.
020200     PERFORM  AA055-SCORE-ONE.
020300     GO TO    AA050-READ-NEXT.
020400*
020500 AA050-READ-NEXT.
020600     READ     BN-APPLICANT-FILE
020700              AT END MOVE "Y" TO WS-EOF-FLAG.
020800 AA050-PROCESS-APPLICANTS-EXIT.
020900     EXIT.
021000*
021100* LIQUIDITY RATIO IS BUILT HERE, NOT IN BN020, SINCE IT IS A
021200* STRAIGHT DIVISION OF TWO INPUT FIELDS AND NOT A RISK RULE.
021300*
021400 AA055-SCORE-ONE.
021500     MOVE     APP-REGION             TO WS-BN020-REGION.
021600     MOVE     APP-FARM-TYPE          TO WS-BN020-FARM-TYPE.
021700     MOVE     APP-YEARS-EXPERIENCE   TO WS-BN020-YEARS-EXP.
021800     MOVE     APP-PRIOR-DEFAULTS     TO WS-BN020-PRIOR-DEFAULTS.
021900     DIVIDE   APP-CASH-INFLOWS BY APP-MONTHLY-INCOME
022000              GIVING WS-BN020-LIQUIDITY-RATIO ROUNDED.
022100     MOVE     APP-FARM-SIZE-HA       TO WS-BN020-FARM-SIZE-HA.
022200     MOVE     APP-DEVICE-TRUST       TO WS-BN020-DEVICE-TRUST.
022300     MOVE     APP-IDENTITY-SCORE     TO WS-BN020-IDENTITY-SCORE.
022400     CALL     "BN020" USING WS-BN020-PARM.
022500*
022600     MOVE     APP-CROP-TYPE          TO WS-BN030-CROP-TYPE.
022700     MOVE     APP-AVG-ORDER-VALUE    TO WS-BN030-AVG-ORDER-VALUE.
022800     MOVE     APP-FARM-TYPE          TO WS-BN030-FARM-TYPE.
022900     MOVE     APP-DEVICE-TRUST       TO WS-BN030-DEVICE-TRUST.
023000     MOVE     APP-FARM-SIZE-HA       TO WS-BN030-FARM-SIZE-HA.
023100     CALL     "BN030" USING WS-BN030-PARM.
023200*
023300     MOVE     WS-BN030-TOP-1         TO WS-BN040-TOP-1.
023400     MOVE     WS-BN020-LATE-PAY-PROB TO WS-BN040-LATE-PAY-PROB.
023500     MOVE     APP-MONTHLY-INCOME     TO WS-BN040-MONTHLY-INCOME.
023600     MOVE     APP-FARM-TYPE          TO WS-BN040-FARM-TYPE.
023700     MOVE     APP-YEARS-EXPERIENCE   TO WS-BN040-YEARS-EXP.
023800     MOVE     APP-DEVICE-TRUST       TO WS-BN040-DEVICE-TRUST.
023900     MOVE     APP-CROP-TYPE          TO WS-BN040-CROP-TYPE.
024000     CALL     "BN040" USING WS-BN040-PARM.
024100*
024200     PERFORM  AA060-WRITE-DECISION.
024300     PERFORM  AA070-ACCUMULATE-TOTALS.
024400*
024500 AA060-WRITE-DECISION.
024600     MOVE     APP-USER-ID            TO DEC-USER-ID.
024700     MOVE     WS-BN020-LINEAR-SCORE  TO DEC-LINEAR-SCORE.
024800     MOVE     WS-BN020-LATE-PAY-PROB TO DEC-LATE-PAY-PROB.
024900     MOVE     WS-BN020-RISK-TIER     TO DEC-RISK-TIER.
025000     MOVE     WS-BN020-DECISION      TO DEC-DECISION.
025100     MOVE     WS-BN030-TOP-1         TO DEC-PRODUCT-1.
025200     MOVE     WS-BN030-TOP-2         TO DEC-PRODUCT-2.
025300     MOVE     WS-BN030-TOP-3         TO DEC-PRODUCT-3.
025400     MOVE     WS-BN040-BNPL-LIMIT    TO DEC-BNPL-LIMIT.
025500     MOVE     WS-BN040-BNPL-TENOR    TO DEC-BNPL-TENOR.
025600     MOVE     WS-BN020-TOP-CONTRIBUTOR TO DEC-TOP-CONTRIBUTOR.
025700     WRITE    BN-DECISION-RECORD.
025800*
025900* TIER LOW = APPROVED, MEDIUM/HIGH = MANUAL REVIEW, DECLINE = DECLINED -
026000* SAME COLLAPSE THE DECISION ENGINE USES, SEE SPEC NOTE IN BN020.
026100*
026200 AA070-ACCUMULATE-TOTALS.
026300     IF       WS-BN020-RISK-TIER = "Low     "
026400              ADD 1 TO TOT-APPROVED-LOW
026500              ADD WS-BN040-BNPL-LIMIT TO TOT-APPROVED-LIMITS
026600     ELSE
026700     IF       WS-BN020-RISK-TIER = "Decline "
026800              ADD 1 TO TOT-DECLINED
026900     ELSE
027000              ADD 1 TO TOT-MANUAL-REVIEW
027100              ADD WS-BN040-BNPL-LIMIT TO TOT-APPROVED-LIMITS.
027200*
027300     MOVE     1 TO WS-SUB.
027400     PERFORM  AA071-BUMP-PRODUCT THRU AA071-BUMP-PRODUCT-EXIT
027500              VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 6.
027600*
027700 AA071-BUMP-PRODUCT.
027800     IF       WS-BN030-TOP-1 = BN-PROD-CODE (WS-SUB)
027900              ADD 1 TO TOT-PRODUCT-CNT (WS-SUB).
028000 AA071-BUMP-PRODUCT-EXIT.
028100     EXIT.
028200*
028300 AA090-WRITE-SUMMARY.
028400     CALL     "BNRGSTR" USING BN-BATCH-TOTALS.
028500*
028600 AA000-MAIN-EXIT.
028700     STOP     RUN.
028800*

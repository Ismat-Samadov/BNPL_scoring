000100*****************************************************************
000200*                                                               *
000300*                   RISK SCORING ENGINE                        *
000400*                                                               *
000500*        COMPUTES THE EIGHT WEIGHTED RISK COMPONENTS, THE      *
000600*        LINEAR SCORE, THE SIGMOID LATE-PAYMENT PROBABILITY,   *
000700*        THE RISK TIER/DECISION AND THE TOP RISK CONTRIBUTOR   *
000800*                                                               *
000900*****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*================================
001300*
001400      PROGRAM-ID.         BN020.
001500*
001600*    AUTHOR.             J R PRENTISS, 04/02/1986.
001700*                        FOR AGRARIAN CREDIT SYSTEMS.
001800*
001900*    INSTALLATION.       AGRARIAN CREDIT SYSTEMS - BATCH SERVICES.
002000*
002100*    DATE-WRITTEN.       04/02/1986.
002200*
002300*    DATE-COMPILED.
002400*
002500*    SECURITY.           COPYRIGHT (C) 1986-2026, AGRARIAN CREDIT
002600*                        SYSTEMS.  FOR INTERNAL USE ONLY.
002700*
002800*    REMARKS.            THE E-TO-THE-X IN THE SIGMOID IS DONE WITH
002900*                        THE OLD REPEATED-SQUARING TRICK (1+X/N)**N
003000*                        RATHER THAN A TRUE FUNCTION, N = 2048 HERE
003100*                        - GOOD TO ABOUT 4 PLACES OVER THE RANGE WE
003200*                        SEE (X BETWEEN -9.75 AND +5.25).  IF THE
003300*                        WEIGHTS BELOW EVER CHANGE MAKE SURE THEY
003400*                        STILL SUM TO 1.000 OR THE SCORE STOPS
003500*                        MEANING ANYTHING.
003600*
003700*    VERSION.            SEE PROG-NAME IN WS.
003800*
003900*    CALLED MODULES.     NONE.
004000*
004100*    FILES USED.         NONE - WORKS ON THE RECORD PASSED IN.
004200*
004300*    ERROR MESSAGES USED. NONE.
004400*
004500* CHANGES:
004600* 04/02/86 JRP - 1.0.00 CREATED.
004700* 21/09/93 JRP -    .01 FARM SIZE BAND RE-TUNED AFTER THE CO-OP
004800*                   PORTFOLIO REVIEW (WAS A 3-BAND SPLIT, NOW 4).
004900* 02/11/98 JRP -    .02 YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
005000*                   MODULE, NO CHANGES REQUIRED.
005100* 13/02/26 JRP - 1.1.00 RE-EXPRESSED FOR THE BNPL SCORING RE-WRITE.
005200*                   SIGMOID REPLACES THE OLD STRAIGHT-LINE CUTOFF,
005300*                   N FOR THE EXP APPROXIMATION RAISED FROM 256 TO
005400*                   2048 AFTER TICKET BN-009 (TIER FLIPPED ON A
005500*                   HANDFUL OF NEAR-BOUNDARY SCORES UNDER THE OLD
005600*                   APPROXIMATION).
005700* 14/02/26 JRP -    .02 TABLE SCANS AND THE SQUARING LOOP RECAST AS
005800*                   OUT-OF-LINE PERFORMS PER THE SHOP STANDARD -
005900*                   AUDIT TICKET BN-018.
006000* 03/03/26 JRP -    .03 LINEAR-SCORE AND LATE-PAY-PROB WERE BEING
006100*                   MOVED STRAIGHT FROM THE 6-DECIMAL WORKING
006200*                   FIELDS, TRUNCATING INSTEAD OF ROUNDING TO THE
006300*                   3 DECIMALS THE SCORING SPEC CALLS FOR - BOTH
006400*                   NOW GO THROUGH A ROUNDED COMPUTE.  TICKET BN-025.
006500*
006600*****************************************************************
006700*
006800 ENVIRONMENT             DIVISION.
006900*================================
007000*
007100 CONFIGURATION           SECTION.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400*
007500 INPUT-OUTPUT            SECTION.
007600 FILE-CONTROL.
007700*
007800 DATA                    DIVISION.
007900*================================
008000*
008100 WORKING-STORAGE SECTION.
008200*-----------------------
008300 77  PROG-NAME           PIC X(15) VALUE "BN020 (1.1.00)".
008400*
008500 COPY "wsbnrsk.cob".
008600*
008700 01  BN020-CALC.
008800     03  CALC-EXPERIENCE-RISK PIC 9V9999  COMP-3.
008900     03  CALC-DEFAULTS-RISK   PIC 9V9999  COMP-3.
009000     03  CALC-LIQUIDITY-WORK  PIC 9V9999  COMP-3.
009100     03  CALC-LIQUIDITY-RISK  PIC 9V9999  COMP-3.
009200     03  CALC-SIZE-RISK       PIC 9V9999  COMP-3.
009300     03  CALC-DEVICE-RISK     PIC 9V9999  COMP-3.
009400     03  CALC-IDENTITY-RISK   PIC 9V9999  COMP-3.
009500     03  CALC-SCORE           PIC 9V9(6)  COMP-3.
009600     03  WS-SUB               PIC 9       COMP.
009700     03  WS-BEST-SUB          PIC 9       COMP.
009800     03  FILLER               PIC X(01).
009900*
010000 01  BN020-EXP-WORK.
010100     03  EXP-X                PIC S9(3)V9(6) COMP-3.
010200     03  EXP-Y                PIC S9(4)V9(8) COMP-3.
010300     03  EXP-SUB              PIC 99      COMP.
010400     03  WS-K                 PIC 99V9    VALUE 15.0.
010500     03  WS-THETA             PIC 9V99    VALUE 0.35.
010600     03  WS-PROB              PIC 9V9(6)  COMP-3.
010700     03  FILLER               PIC X(01).
010800*
010900* ALTERNATE ALPHANUMERIC VIEWS OF THE FIELDS BELOW - KEPT SINCE THE
011000* OLD HEX-DUMP UTILITY WOULD NOT PRINT A COMP-3 FIELD CLEANLY AND
011100* OPERATIONS WANTED SOMETHING THEY COULD READ OFF A CORE DUMP ON
011200* NIGHT SHIFT WITHOUT CALLING PROGRAMMING.
011300*
011400 01  WS-SCORE-DUMP.
011500     03  WS-SCORE-PACKED      PIC S9(4)   COMP-3.
011600     03  WS-SCORE-DISPLAY REDEFINES WS-SCORE-PACKED PIC X(3).
011700     03  FILLER               PIC X(01).
011800*
011900 01  WS-SUB-DUMP.
012000     03  WS-SUB-VIEW          PIC 9       COMP.
012100     03  WS-SUB-ALPHA REDEFINES WS-SUB-VIEW PIC X.
012200     03  FILLER               PIC X(01).
012300*
012400 01  WS-TIER-PAIR.
012500     03  WS-TIER-BOTH         PIC XX.
012600     03  WS-TIER-SPLIT REDEFINES WS-TIER-BOTH.
012700         05  WS-TIER-LEFT     PIC X.
012800         05  WS-TIER-RIGHT    PIC X.
012900     03  FILLER               PIC X(01).
013000*
013100 LINKAGE                 SECTION.
013200*-----------------------
013300*
013400 01  BN020-LINKAGE.
013500     03  BN020-REGION            PIC X(10).
013600     03  BN020-FARM-TYPE         PIC X(12).
013700     03  BN020-YEARS-EXP         PIC 9(2).
013800     03  BN020-PRIOR-DEFAULTS    PIC 9(1).
013900     03  BN020-LIQUIDITY-RATIO   PIC 9(3)V9(4).
014000     03  BN020-FARM-SIZE-HA      PIC 9(3)V9(2).
014100     03  BN020-DEVICE-TRUST      PIC 9(3)V9(1).
014200     03  BN020-IDENTITY-SCORE    PIC 9(3)V9(1).
014300     03  BN020-LINEAR-SCORE      PIC 9V999.
014400     03  BN020-LATE-PAY-PROB     PIC 9V999.
014500     03  BN020-RISK-TIER         PIC X(8).
014600     03  BN020-DECISION          PIC X(13).
014700     03  BN020-TOP-CONTRIBUTOR   PIC X(20).
014800     03  FILLER                  PIC X(01).
014900*
015000 PROCEDURE DIVISION USING BN020-LINKAGE.
015100*=======================================
015200*
015300 MAIN.
015400     MOVE     1 TO WS-SUB.
015500     PERFORM  ZZ011-LOAD-ONE THRU ZZ011-LOAD-ONE-EXIT
015600              VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 8.
015700     PERFORM  ZZ020-SCORE-COMPONENTS.
015800     PERFORM  ZZ030-SUM-SCORE.
015900     PERFORM  ZZ050-SIGMOID.
016000     PERFORM  ZZ060-TIER-AND-DECISION.
016100     PERFORM  ZZ070-FIND-TOP-CONTRIBUTOR.
016200     GO TO    MAIN-EXIT.
016300*
016400* FEATURE NAMES AND WEIGHTS NEVER CHANGE AT RUN TIME, ONLY THE
016500* RAW RISK IN EACH ROW IS REBUILT BELOW FOR THIS APPLICANT.
016600*
016700 ZZ011-LOAD-ONE.
016800     MOVE     BN-RISK-NAME-LIT (WS-SUB)
016900           TO RISK-FEATURE-NAME (WS-SUB).
017000     MOVE     BN-RISK-WEIGHT-LIT (WS-SUB)
017100           TO RISK-WEIGHT (WS-SUB).
017200 ZZ011-LOAD-ONE-EXIT.
017300     EXIT.
017400*
017500 ZZ020-SCORE-COMPONENTS.
017600************************
017700*                        1 - REGION RISK, TABLE LOOKUP, UNREACHABLE
017800*                        DEFAULT 0.20.
017900     MOVE     0.20 TO RISK-RAW (1).
018000     MOVE     1 TO WS-SUB.
018100     PERFORM  ZZ021-CK-REGION THRU ZZ021-CK-REGION-EXIT
018200              VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 5.
018300*
018400*                        2 - FARM TYPE RISK, TABLE LOOKUP,
018500*                        UNREACHABLE DEFAULT 0.25.
018600     MOVE     0.25 TO RISK-RAW (2).
018700     MOVE     1 TO WS-SUB.
018800     PERFORM  ZZ022-CK-FARM-TYPE THRU ZZ022-CK-FARM-TYPE-EXIT
018900              VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 3.
019000*
019100*                        3 - EXPERIENCE RISK, BANDED ON YEARS
019200*                        FARMING.
019300     IF       BN020-YEARS-EXP <= 2
019400              MOVE 0.40 TO CALC-EXPERIENCE-RISK
019500     ELSE
019600     IF       BN020-YEARS-EXP <= 10
019700              MOVE 0.25 TO CALC-EXPERIENCE-RISK
019800     ELSE
019900     IF       BN020-YEARS-EXP <= 20
020000              MOVE 0.15 TO CALC-EXPERIENCE-RISK
020100     ELSE
020200              MOVE 0.10 TO CALC-EXPERIENCE-RISK
020300     END-IF
020400     END-IF
020500     END-IF.
020600     MOVE     CALC-EXPERIENCE-RISK TO RISK-RAW (3).
020700*
020800*                        4 - PRIOR DEFAULTS RISK, CAPPED AT 0.75.
020900     COMPUTE  CALC-DEFAULTS-RISK = BN020-PRIOR-DEFAULTS * 0.15.
021000     IF       CALC-DEFAULTS-RISK > 0.75
021100              MOVE 0.75 TO CALC-DEFAULTS-RISK.
021200     MOVE     CALC-DEFAULTS-RISK TO RISK-RAW (4).
021300*
021400*                        5 - LIQUIDITY RISK, 1 MINUS THE CAPPED
021500*                        LIQUIDITY RATIO THIRDS.
021600     COMPUTE  CALC-LIQUIDITY-WORK = BN020-LIQUIDITY-RATIO / 3.0.
021700     IF       CALC-LIQUIDITY-WORK > 1.0
021800              MOVE 1.0 TO CALC-LIQUIDITY-WORK.
021900     COMPUTE  CALC-LIQUIDITY-RISK = 1.0 - CALC-LIQUIDITY-WORK.
022000     MOVE     CALC-LIQUIDITY-RISK TO RISK-RAW (5).
022100*
022200*                        6 - FARM SIZE RISK, BANDED ON HECTARES.
022300     IF       BN020-FARM-SIZE-HA < 1
022400              MOVE 0.30 TO CALC-SIZE-RISK
022500     ELSE
022600     IF       BN020-FARM-SIZE-HA < 10
022700              MOVE 0.10 TO CALC-SIZE-RISK
022800     ELSE
022900     IF       BN020-FARM-SIZE-HA < 100
023000              MOVE 0.05 TO CALC-SIZE-RISK
023100     ELSE
023200              MOVE 0.15 TO CALC-SIZE-RISK
023300     END-IF
023400     END-IF
023500     END-IF.
023600     MOVE     CALC-SIZE-RISK TO RISK-RAW (6).
023700*
023800*                        7 - DEVICE TRUST RISK, STRAIGHT
023900*                        COMPLEMENT.
024000     COMPUTE  CALC-DEVICE-RISK = (100 - BN020-DEVICE-TRUST) / 100.
024100     MOVE     CALC-DEVICE-RISK TO RISK-RAW (7).
024200*
024300*                        8 - IDENTITY CONSISTENCY RISK, STRAIGHT
024400*                        COMPLEMENT.
024500     COMPUTE  CALC-IDENTITY-RISK = (100 - BN020-IDENTITY-SCORE) / 100.
024600     MOVE     CALC-IDENTITY-RISK TO RISK-RAW (8).
024700*
024800 ZZ021-CK-REGION.
024900     IF       BN020-REGION = BN-REGION-CODE (WS-SUB)
025000              MOVE BN-REGION-RISK (WS-SUB) TO RISK-RAW (1).
025100 ZZ021-CK-REGION-EXIT.
025200     EXIT.
025300*
025400 ZZ022-CK-FARM-TYPE.
025500     IF       BN020-FARM-TYPE = BN-FARM-TYPE-CODE (WS-SUB)
025600              MOVE BN-FARM-TYPE-RISK (WS-SUB) TO RISK-RAW (2).
025700 ZZ022-CK-FARM-TYPE-EXIT.
025800     EXIT.
025900*
026000 ZZ030-SUM-SCORE.
026100     MOVE     ZERO TO CALC-SCORE.
026200     MOVE     1 TO WS-SUB.
026300     PERFORM  ZZ031-SUM-ONE THRU ZZ031-SUM-ONE-EXIT
026400              VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 8.
026500     COMPUTE  BN020-LINEAR-SCORE ROUNDED = CALC-SCORE.
026600*
026700 ZZ031-SUM-ONE.
026800     COMPUTE  RISK-CONTRIBUTION (WS-SUB) ROUNDED =
026900              RISK-WEIGHT (WS-SUB) * RISK-RAW (WS-SUB).
027000     ADD      RISK-CONTRIBUTION (WS-SUB) TO CALC-SCORE.
027100 ZZ031-SUM-ONE-EXIT.
027200     EXIT.
027300*
027400* P = 1 / (1 + E ** -(K * (SCORE - THETA)))
027500*
027600 ZZ050-SIGMOID.
027700     COMPUTE  EXP-X ROUNDED =
027800              0 - (WS-K * (CALC-SCORE - WS-THETA)).
027900     COMPUTE  EXP-Y ROUNDED = 1 + (EXP-X / 2048).
028000     MOVE     1 TO EXP-SUB.
028100     PERFORM  ZZ051-SQUARE THRU ZZ051-SQUARE-EXIT
028200              VARYING EXP-SUB FROM 1 BY 1 UNTIL EXP-SUB > 11.
028300     COMPUTE  WS-PROB ROUNDED = 1 / (1 + EXP-Y).
028400     COMPUTE  BN020-LATE-PAY-PROB ROUNDED = WS-PROB.
028500*
028600 ZZ051-SQUARE.
028700     COMPUTE  EXP-Y ROUNDED = EXP-Y * EXP-Y.
028800 ZZ051-SQUARE-EXIT.
028900     EXIT.
029000*
029100 ZZ060-TIER-AND-DECISION.
029200     IF       WS-PROB < 0.15
029300              MOVE "Low     " TO BN020-RISK-TIER
029400              MOVE "approve      " TO BN020-DECISION
029500     ELSE
029600     IF       WS-PROB < 0.35
029700              MOVE "Medium  " TO BN020-RISK-TIER
029800              MOVE "manual_review" TO BN020-DECISION
029900     ELSE
030000     IF       WS-PROB < 0.50
030100              MOVE "High    " TO BN020-RISK-TIER
030200              MOVE "manual_review" TO BN020-DECISION
030300     ELSE
030400              MOVE "Decline " TO BN020-RISK-TIER
030500              MOVE "decline      " TO BN020-DECISION
030600     END-IF
030700     END-IF
030800     END-IF.
030900*
031000* FIRST ENTRY STRICTLY GREATER THAN THE RUNNING BEST WINS, SO AN
031100* EARLIER ROW IN THE TABLE (LOAD ORDER ABOVE) WINS ANY TIE.
031200*
031300 ZZ070-FIND-TOP-CONTRIBUTOR.
031400     MOVE     1 TO WS-BEST-SUB.
031500     MOVE     2 TO WS-SUB.
031600     PERFORM  ZZ071-FIND-BEST THRU ZZ071-FIND-BEST-EXIT
031700              VARYING WS-SUB FROM 2 BY 1 UNTIL WS-SUB > 8.
031800     MOVE     RISK-FEATURE-NAME (WS-BEST-SUB)
031900           TO BN020-TOP-CONTRIBUTOR.
032000*
032100 ZZ071-FIND-BEST.
032200     IF       RISK-CONTRIBUTION (WS-SUB) >
032300              RISK-CONTRIBUTION (WS-BEST-SUB)
032400              MOVE WS-SUB TO WS-BEST-SUB.
032500 ZZ071-FIND-BEST-EXIT.
032600     EXIT.
032700*
032800 MAIN-EXIT.
032900     EXIT     PROGRAM.
033000*

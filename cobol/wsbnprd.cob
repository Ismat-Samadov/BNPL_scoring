000100*****************************************************
000200*                                                    *
000300*   WORKING STORAGE FOR PRODUCT MATCHER (BN030) AND *
000400*        BNPL POLICY ENGINE (BN040)                 *
000500*        SIX-PRODUCT CATALOG, BASE LIMIT/TENOR, AND *
000600*        THE SCRATCH CANDIDATE-RANKING TABLE         *
000700*                                                    *
000800*****************************************************
000900*
001000* 06/02/26 JRP - 1.0.00 CREATED - CATALOG PULLED OUT OF BN030 SO
001100*                BN040 CAN LOOK UP BASE LIMIT/TENOR WITHOUT HAVING
001200*                TO CALL BACK INTO THE MATCHER.
001300*
001400 01  BN-PRODUCT-MASTER-VALUES.
001500     05  FILLER  PIC X(24) VALUE "Seeds_BNPL     002000004".
001600     05  FILLER  PIC X(24) VALUE "Fertilizer_BNPL003500003".
001700     05  FILLER  PIC X(24) VALUE "Equipment_Lease015000012".
001800     05  FILLER  PIC X(24) VALUE "Input_Bundle   005000006".
001900     05  FILLER  PIC X(24) VALUE "Cash_Advance   001000002".
002000     05  FILLER  PIC X(24) VALUE "Premium_BNPL   007500006".
002100 01  BN-PRODUCT-MASTER REDEFINES BN-PRODUCT-MASTER-VALUES.
002200     05  BN-PRODUCT-ENTRY      OCCURS 6.
002300         10  BN-PROD-CODE      PIC X(15).
002400         10  BN-PROD-BASE-LIMIT PIC 9(7).
002500         10  BN-PROD-BASE-TENOR PIC 9(2).
002600*
002700* SCRATCH RANKING TABLE - REBUILT FRESH ON EVERY CALL TO BN030,
002800* ONE ROW PER RULE THAT FIRES (THE FALLBACK, PREMIUM_BNPL, ALWAYS
002900* FIRES SO THIS IS NEVER EMPTY).
003000*
003100 01  BN-CANDIDATE-TABLE.
003200     03  BN-CANDIDATE-COUNT    PIC 9       COMP.
003300     03  BN-CANDIDATE          OCCURS 6.
003400         05  CAND-CODE         PIC X(15).
003500         05  CAND-SCORE        PIC 999     COMP-3.
003600     03  FILLER                PIC X(04).
003700*

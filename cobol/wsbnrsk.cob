000100*****************************************************
000200*                                                    *
000300*   WORKING STORAGE FOR RISK SCORING ENGINE (BN020) *
000400*        EIGHT WEIGHTED RISK COMPONENTS PLUS THE    *
000500*        REGION / FARM-TYPE RISK LOOKUP TABLES      *
000600*                                                    *
000700*****************************************************
000800*
000900* 05/02/26 JRP - 1.0.00 CREATED - COMPONENT TABLE & LOOKUPS PULLED
001000*                OUT OF BN020 SO BN000 CAN WALK THE SAME TABLE WHEN
001100*                IT NEEDS THE TOP-CONTRIBUTOR NAME FOR THE REPORT.
001200* 13/02/26 JRP -    .01 ORDER OF THE 8 ROWS BELOW IS LOAD BEARING -
001300*                   IT IS THE TIE-BREAK ORDER CALLED FOR IN THE
001400*                   SCORING SPEC.  DO NOT RE-SORT THIS TABLE.
001500*
001600 01  BN-RISK-COMPONENT-TABLE.
001700     03  BN-RISK-COMPONENT     OCCURS 8.
001800         05  RISK-FEATURE-NAME PIC X(20).
001900         05  RISK-WEIGHT       PIC 9V999.
002000         05  RISK-RAW          PIC 9V9999.
002100         05  RISK-CONTRIBUTION PIC 9V9999.
002200     03  FILLER                PIC X(04).
002300*
002400* CONSTANT FEATURE NAMES AND WEIGHTS, LOADED AT START OF BN020 IN
002500* THE FIXED ORDER USED FOR THE EXPLAINABILITY TIE-BREAK RULE.
002600*
002700 01  BN-RISK-NAMES-VALUES.
002800     05  FILLER  PIC X(24) VALUE "region_risk         0120".
002900     05  FILLER  PIC X(24) VALUE "farm_type_risk      0180".
003000     05  FILLER  PIC X(24) VALUE "experience_risk     0150".
003100     05  FILLER  PIC X(24) VALUE "prior_defaults      0200".
003200     05  FILLER  PIC X(24) VALUE "liquidity_risk      0100".
003300     05  FILLER  PIC X(24) VALUE "farm_size_risk      0080".
003400     05  FILLER  PIC X(24) VALUE "device_trust        0100".
003500     05  FILLER  PIC X(24) VALUE "identity_consistency0070".
003600 01  BN-RISK-NAMES-TABLE REDEFINES BN-RISK-NAMES-VALUES.
003700     05  BN-RISK-NAME-ENTRY    OCCURS 8.
003800         10  BN-RISK-NAME-LIT  PIC X(20).
003900         10  BN-RISK-WEIGHT-LIT PIC 9V999.
004000*
004100* REGION RAW-RISK LOOKUP - UNKNOWN REGION SCORES 0.20 BUT IS
004200* UNREACHABLE ONCE BN010 HAS PASSED THE RECORD.
004300*
004400 01  BN-REGION-TABLE-VALUES.
004500     05  FILLER  PIC X(11) VALUE "North  0150".
004600     05  FILLER  PIC X(11) VALUE "South  0250".
004700     05  FILLER  PIC X(11) VALUE "East   0150".
004800     05  FILLER  PIC X(11) VALUE "West   0300".
004900     05  FILLER  PIC X(11) VALUE "Central0200".
005000 01  BN-REGION-TABLE REDEFINES BN-REGION-TABLE-VALUES.
005100     05  BN-REGION-ENTRY       OCCURS 5.
005200         10  BN-REGION-CODE    PIC X(7).
005300         10  BN-REGION-RISK    PIC 9V999.
005400*
005500* FARM-TYPE RAW-RISK LOOKUP - UNKNOWN FARM TYPE SCORES 0.25 BUT IS
005600* UNREACHABLE ONCE BN010 HAS PASSED THE RECORD.
005700*
005800 01  BN-FARM-TYPE-TABLE-VALUES.
005900     05  FILLER  PIC X(15) VALUE "smallholder0350".
006000     05  FILLER  PIC X(15) VALUE "commercial 0100".
006100     05  FILLER  PIC X(15) VALUE "cooperative0200".
006200 01  BN-FARM-TYPE-TABLE REDEFINES BN-FARM-TYPE-TABLE-VALUES.
006300     05  BN-FARM-TYPE-ENTRY    OCCURS 3.
006400         10  BN-FARM-TYPE-CODE PIC X(11).
006500         10  BN-FARM-TYPE-RISK PIC 9V999.
006600*
